000100*----------------------------------------------------------------*
000110*                                                                  *
000120*               @BANNER_START@                                    *
000130*      MPSEGREC.CPY                                                *
000140*                                                                  *
000150*  SEGMENT RECORD LAYOUT - MENU PRICING BATCH SUITE                *
000160*  FD RECORD FOR THE SEGMENT FILE AND THE IN-MEMORY SEGMENT        *
000170*  TABLE SEARCHED BY SEGMENT ID TO PRINT THE SEGMENT NAME AT       *
000180*  EACH CONTROL BREAK IN THE MENU PRICING REPORT.                  *
000190*               @BANNER_END@                                       *
000200*                                                                  *
000210*------------------------------------------------------------------*
000220*    AMENDMENT HISTORY                                             *
000230*                                                                   *
000240*    DATE       AUTHOR   TICKET    DESCRIPTION                     *
000250*    --------   ------   -------   ---------------------------     *
000260*    03/04/90   RPK      MP-0012   ORIGINAL LAYOUT.                 *
000270*------------------------------------------------------------------*
000280*
000290    01  SEG-RECORD.
000300        05  SEG-ID                 PIC X(08).
000310        05  SEG-NAME               PIC X(30).
000320        05  FILLER                 PIC X(02).
