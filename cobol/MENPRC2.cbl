000100***************************************************************
000120 IDENTIFICATION DIVISION.
000130***************************************************************
000140 PROGRAM-ID.        MENPRC2.
000150 AUTHOR.            R P KOVACH.
000160 INSTALLATION.      CENTRAL DATA CENTER - BATCH SYSTEMS.
000170 DATE-WRITTEN.      03/04/1990.
000180 DATE-COMPILED.
000190 SECURITY.          NONE.
000200*
000210***************************************************************
000220*                                                               *
000230*  PROGRAM:  MENPRC2                                           *
000240*                                                               *
000250*  FUNCTION:  PURE PRICE-CALCULATION SUBPROGRAM FOR THE        *
000260*             PERSONALIZED MENU PRICING BATCH SUITE.  CALLED   *
000270*             BY MENPRC1 FOR EVERY MENU ITEM IT PRICES.  DOES  *
000280*             NO FILE I/O OF ITS OWN - IT IS GIVEN A BASE       *
000290*             PRICE AND A RATE PARAMETER AND HANDS BACK A       *
000300*             FINAL PRICE, ROUNDED HALF-UP TO 2 DECIMAL PLACES. *
000310*                                                               *
000320*  LK-CALC-FUNCTION SELECTS THE PRICING RULE -                 *
000330*     1 = DISCOUNTED PRICE      (PROMOTION DISCOUNT APPLIED)    *
000340*     2 = DYNAMIC PRICE         (ELASTICITY-DRIVEN ADJUSTMENT)  *
000350*     3 = OPTIMAL PRICE         (REVENUE-OPTIMAL MARKUP)        *
000360*                                                                *
000370*  MENPRC1'S BATCH FLOW ONLY EVER REQUESTS FUNCTIONS 1 AND 2;   *
000380*  FUNCTION 3 IS RETAINED FOR THE PRICING ANALYSTS' OFF-LINE    *
000390*  WHAT-IF JOBS THAT LINK THIS SAME SUBPROGRAM DIRECTLY.        *
000400*                                                                *
000410***************************************************************
000420*    AMENDMENT HISTORY                                         *
000430*                                                                *
000440*    DATE       AUTHOR   TICKET    DESCRIPTION                 *
000450*    --------   ------   -------   -----------------------     *
000460*    03/04/90   RPK      MP-0012   ORIGINAL - DISCOUNTED AND    *
000470*                                  DYNAMIC PRICE ONLY.          *
000480*    11/02/91   RPK      MP-0031   ADDED FUNCTION 3, THE        *
000490*                                  OPTIMAL-PRICE CALCULATION,   *
000500*                                  FOR THE PRICING ANALYSTS.    *
000510*    02/11/99   SFC      MP-0074   YEAR 2000 REVIEW - NO DATE   *
000520*                                  FIELDS IN THIS MODULE; NO    *
000530*                                  CHANGES REQUIRED. SIGNED OFF.*
000540*    08/30/04   JRT      MP-0098   CLAMPED WS-MARKUP BEFORE THE *
000550*                                  FINAL COMPUTE - A BAD ELAS-   *
000560*                                  TICITY OF 1.00001 WAS BLOWING*
000570*                                  THE MARKUP PAST THE 1.5 CAP. *
000572*    03/14/05   TWK      MP-0102   STANDARDS REVIEW - DROPPED    *
000574*                                  THE EVALUATE DISPATCH FOR THE *
000576*                                  SHOP'S USUAL IF/PERFORM-THRU  *
000578*                                  STYLE AND ADDED A GUARD-      *
000579*                                  CLAUSE GO TO IN THE OPTIMAL-  *
000580*                                  PRICE PARAGRAPH. NO CHANGE TO *
000581*                                  ANY CALCULATED RESULT.        *
000582***************************************************************
000590*
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000635     UPSI-0 ON STATUS IS MP-TRACE-ON
000638            OFF STATUS IS MP-TRACE-OFF.
000640*
000650 DATA DIVISION.
000660 WORKING-STORAGE SECTION.
000670*
000680*----------------------------------------------------------------*
000690*    DIAGNOSTIC CALL COUNTER - DISPLAYED UNDER SWITCH MP-TRACE   *
000700*----------------------------------------------------------------*
000710 77  WS-CALL-COUNT              PIC S9(4) COMP VALUE ZERO.
000720*
000730*----------------------------------------------------------------*
000740*    INTERMEDIATE FACTORS - 4 DECIMAL PLACES, HALF-UP ROUNDED    *
000750*----------------------------------------------------------------*
000760 01  WS-CALC-FACTORS.
000770     05  WS-FACTOR-TBL          PIC S9(3)V9(4) COMP-3
000780                                 OCCURS 3 TIMES.
000790 01  WS-CALC-FACTORS-R REDEFINES WS-CALC-FACTORS.
000800     05  WS-DISCOUNT-FACTOR     PIC S9(3)V9(4) COMP-3.
000810     05  WS-PREMIUM-FACTOR      PIC S9(3)V9(4) COMP-3.
000820     05  WS-MARKUP-FACTOR       PIC S9(3)V9(4) COMP-3.
000830*
000840 01  WS-MULTIPLIER              PIC S9(3)V9(4) COMP-3 VALUE ZERO.
000850 01  WS-FACTOR                  PIC S9(3)V9(4) COMP-3 VALUE ZERO.
000860 01  WS-DENOM-AREA.
000870     05  WS-DENOM               PIC S9(3)V9(4) COMP-3 VALUE ZERO.
000880 01  WS-DENOM-AREA-R REDEFINES WS-DENOM-AREA.
000890     05  WS-DENOM-SIGN          PIC X.
000900     05  FILLER                 PIC X(03).
000910 01  WS-MARKUP-AREA.
000920     05  WS-MARKUP              PIC S9(3)V9(4) COMP-3 VALUE ZERO.
000930 01  WS-MARKUP-AREA-R REDEFINES WS-MARKUP-AREA.
000940     05  WS-MARKUP-SIGN         PIC X.
000950     05  FILLER                 PIC X(03).
000960*
000970 LINKAGE SECTION.
000980*
000990 01  LK-CALC-FUNCTION           PIC 9(01).
001000     88  LK-FUNCTION-DISCOUNT   VALUE 1.
001010     88  LK-FUNCTION-DYNAMIC    VALUE 2.
001020     88  LK-FUNCTION-OPTIMAL    VALUE 3.
001030 01  LK-BASE-PRICE              PIC S9(5)V99 COMP-3.
001040 01  LK-RATE-PARAM              PIC S9(3)V9(4) COMP-3.
001050 01  LK-RESULT-PRICE            PIC S9(5)V99 COMP-3.
001060*
001070***************************************************************
001080 PROCEDURE DIVISION USING LK-CALC-FUNCTION
001090                           LK-BASE-PRICE
001100                           LK-RATE-PARAM
001110                           LK-RESULT-PRICE.
001120***************************************************************
001130*
001140 000-MAIN-CALC.
001150     ADD +1 TO WS-CALL-COUNT.
001155     IF MP-TRACE-ON
001156         DISPLAY 'MENPRC2 TRACE - CALL COUNT = ' WS-CALL-COUNT
001157     END-IF.
001160     MOVE ZERO TO LK-RESULT-PRICE.
001165     IF LK-FUNCTION-DISCOUNT
001166         PERFORM 100-CALC-DISCOUNTED-PRICE THRU 100-EXIT
001167     ELSE IF LK-FUNCTION-DYNAMIC
001168         PERFORM 200-CALC-DYNAMIC-PRICE THRU 200-EXIT
001169     ELSE IF LK-FUNCTION-OPTIMAL
001170         PERFORM 300-CALC-OPTIMAL-PRICE THRU 300-EXIT
001171     ELSE
001172         MOVE LK-BASE-PRICE TO LK-RESULT-PRICE.
001270     GOBACK.
001280*
001290*----------------------------------------------------------------*
001300*    100-CALC-DISCOUNTED-PRICE  -  RULE B1                      *
001310*    MULTIPLIER = 1 - (DISCOUNT-PCT / 100), 4 DECIMALS HALF-UP  *
001320*    FINAL PRICE = ROUND-HALF-UP(BASE PRICE * MULTIPLIER, 2)    *
001330*----------------------------------------------------------------*
001340 100-CALC-DISCOUNTED-PRICE.
001350     COMPUTE WS-MULTIPLIER ROUNDED =
001360         1 - (LK-RATE-PARAM / 100).
001370     COMPUTE LK-RESULT-PRICE ROUNDED =
001380         LK-BASE-PRICE * WS-MULTIPLIER.
001385 100-EXIT.
001387     EXIT.
001390*
001400*----------------------------------------------------------------*
001410*    200-CALC-DYNAMIC-PRICE  -  RULE B2                         *
001420*    ELASTICITY > 1  : DISCOUNT = MIN((ELAS-1)*.05, .15)        *
001430*    ELASTICITY <= 1 : PREMIUM  = MIN((1-ELAS)*.03, .10)        *
001440*----------------------------------------------------------------*
001450 200-CALC-DYNAMIC-PRICE.
001460     IF LK-RATE-PARAM > 1
001470         COMPUTE WS-DISCOUNT-FACTOR ROUNDED =
001480             (LK-RATE-PARAM - 1) * 0.05
001490         IF WS-DISCOUNT-FACTOR > 0.15
001500             MOVE 0.15 TO WS-DISCOUNT-FACTOR
001510         END-IF
001520         COMPUTE WS-FACTOR ROUNDED =
001530             1 - WS-DISCOUNT-FACTOR
001540     ELSE
001550         COMPUTE WS-PREMIUM-FACTOR ROUNDED =
001560             (1 - LK-RATE-PARAM) * 0.03
001570         IF WS-PREMIUM-FACTOR > 0.10
001580             MOVE 0.10 TO WS-PREMIUM-FACTOR
001590         END-IF
001600         COMPUTE WS-FACTOR ROUNDED =
001610             1 + WS-PREMIUM-FACTOR
001620     END-IF.
001630     COMPUTE LK-RESULT-PRICE ROUNDED =
001640         LK-BASE-PRICE * WS-FACTOR.
001645 200-EXIT.
001647     EXIT.
001650*
001660*----------------------------------------------------------------*
001670*    300-CALC-OPTIMAL-PRICE  -  RULE B3                         *
001680*    ELASTICITY <= 1 : FACTOR = 1 + (1-ELAS)*.2                 *
001690*    ELASTICITY >  1 : MARKUP = ELAS / DENOM, CLAMPED .8 - 1.5  *
001700*    DENOM = ELAS - 1, FLOORED AT 0.1  (SEE CR MP-0098)         *
001710*----------------------------------------------------------------*
001720 300-CALC-OPTIMAL-PRICE.
001722     IF LK-RATE-PARAM NOT > 1
001724         COMPUTE WS-FACTOR ROUNDED =
001726             1 + ((1 - LK-RATE-PARAM) * 0.2)
001728         COMPUTE LK-RESULT-PRICE ROUNDED =
001730             LK-BASE-PRICE * WS-FACTOR
001732         GO TO 300-EXIT.
001740     COMPUTE WS-DENOM ROUNDED = LK-RATE-PARAM - 1.
001750     IF WS-DENOM < 0.1
001760         MOVE 0.1 TO WS-DENOM
001770     END-IF.
001780     COMPUTE WS-MARKUP ROUNDED =
001790         LK-RATE-PARAM / WS-DENOM.
001800     IF WS-MARKUP < 0.8
001810         MOVE 0.8 TO WS-MARKUP
001820     END-IF.
001830     IF WS-MARKUP > 1.5
001840         MOVE 1.5 TO WS-MARKUP
001850     END-IF.
001860     COMPUTE LK-RESULT-PRICE ROUNDED =
001870         LK-BASE-PRICE * WS-MARKUP.
001880 300-EXIT.
001890     EXIT.
