000100*----------------------------------------------------------------*
000110*                                                                  *
000120*               @BANNER_START@                                    *
000130*      MPPHSREC.CPY                                                *
000140*                                                                  *
000150*  PRICE HISTORY RECORD LAYOUT - MENU PRICING BATCH SUITE          *
000160*  FD RECORD FOR THE PRICEHST FILE. AN AUDIT ROW IS WRITTEN        *
000170*  EVERY TIME A PRODUCT'S EFFECTIVE PRICE CHANGES (RULE B6).       *
000180*               @BANNER_END@                                       *
000190*                                                                  *
000200*------------------------------------------------------------------*
000210*    AMENDMENT HISTORY                                             *
000220*                                                                   *
000230*    DATE       AUTHOR   TICKET    DESCRIPTION                     *
000240*    --------   ------   -------   ---------------------------     *
000250*    11/02/91   RPK      MP-0031   ORIGINAL LAYOUT - AUDIT TRAIL    *
000260*                                  REQUIRED BY INTERNAL AUDIT       *
000270*                                  AFTER THE AUTO-REPRICE INCIDENT. *
000280*    08/30/04   JRT      MP-0098   WIDENED FILLER TO X(26) - THE    *
000290*                                  TWO PACKED PRICE FIELDS WERE     *
000300*                                  SHORTING THE RECORD 6 BYTES      *
000310*                                  SHORT OF THE 80-BYTE             *
000320*                                  PRICEHST.DAT FIXED LENGTH.       *
000330*------------------------------------------------------------------*
000340*
000350    01  PH-RECORD.
000360        05  PH-PROD-ID             PIC X(08).
000370        05  PH-OLD-PRICE           PIC S9(5)V99 COMP-3.
000380        05  PH-NEW-PRICE           PIC S9(5)V99 COMP-3.
000390        05  PH-REASON              PIC X(30).
000400        05  PH-CHANGE-DATE         PIC 9(08).
000410        05  FILLER                 PIC X(26).
