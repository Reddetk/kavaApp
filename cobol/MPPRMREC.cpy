000100*----------------------------------------------------------------*
000110*                                                                  *
000120*               @BANNER_START@                                    *
000130*      MPPRMREC.CPY                                                *
000140*                                                                  *
000150*  PROMOTION RECORD LAYOUT - MENU PRICING BATCH SUITE              *
000160*  FD RECORD FOR THE PROMO FILE. MENPRC1 HAND-DECLARES A           *
000170*  MATCHING OCCURS GROUP IN ITS OWN WORKING-STORAGE TO HOLD THE    *
000180*  IN-MEMORY PROMOTION TABLE SCANNED FOR EVERY DEMAND RECORD TO    *
000190*  FIND THE BEST APPLICABLE PROMOTION (RULE B4) - IT IS NOT A      *
000200*  SECOND COPY OF THIS BOOK.                                       *
000210*  ONE ROW PER PROMOTION/PRODUCT PAIR; THE FILE ARRIVES UNORDERED. *
000220*               @BANNER_END@                                       *
000230*                                                                  *
000240*------------------------------------------------------------------*
000250*    AMENDMENT HISTORY                                             *
000260*                                                                   *
000270*    DATE       AUTHOR   TICKET    DESCRIPTION                     *
000280*    --------   ------   -------   ---------------------------     *
000290*    03/04/90   RPK      MP-0012   ORIGINAL LAYOUT.                 *
000300*    06/19/94   LDH      MP-0061   ADDED PRM-ACTIVE-FLAG SO A       *
000310*                                  PROMOTION CAN BE SUSPENDED       *
000320*                                  WITHOUT DELETING THE ROW.        *
000330*    08/30/04   JRT      MP-0098   WIDENED FILLER TO X(24) - THE    *
000340*                                  PACKED DISCOUNT-PCT FIELD WAS    *
000350*                                  SHORTING THE RECORD 4 BYTES      *
000360*                                  SHORT OF THE 80-BYTE PROMO.DAT   *
000370*                                  FIXED LENGTH.                    *
000380*------------------------------------------------------------------*
000390*
000400    01  PRM-RECORD.
000410        05  PRM-ID                 PIC X(08).
000420        05  PRM-PROD-ID            PIC X(08).
000430        05  PRM-NAME               PIC X(20).
000440        05  PRM-DISCOUNT-PCT       PIC S9(3)V99 COMP-3.
000450        05  PRM-START-DATE         PIC 9(08).
000460        05  PRM-END-DATE           PIC 9(08).
000470        05  PRM-ACTIVE-FLAG        PIC X(01).
000480            88  PRM-IS-ACTIVE      VALUE 'Y'.
000490            88  PRM-IS-INACTIVE    VALUE 'N'.
000500        05  FILLER                 PIC X(24).
