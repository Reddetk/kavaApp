000100*----------------------------------------------------------------*
000110*                                                                  *
000120*               @BANNER_START@                                    *
000130*      MPMNUREC.CPY                                                *
000140*                                                                  *
000150*  MENU ITEM RECORD LAYOUT - MENU PRICING BATCH SUITE              *
000160*  FD RECORD FOR THE MENUOUT FILE. ONE ROW PER SEGMENT/PRODUCT     *
000170*  PAIR CARRYING THE FINAL SELLING PRICE COMPUTED BY MENPRC1.      *
000180*               @BANNER_END@                                       *
000190*                                                                  *
000200*------------------------------------------------------------------*
000210*    AMENDMENT HISTORY                                             *
000220*                                                                   *
000230*    DATE       AUTHOR   TICKET    DESCRIPTION                     *
000240*    --------   ------   -------   ---------------------------     *
000250*    03/04/90   RPK      MP-0012   ORIGINAL LAYOUT.                 *
000260*    09/17/93   LDH      MP-0055   ADDED MI-GEN-DATE SO DOWNSTREAM  *
000270*                                  REPORTING CAN TELL WHICH RUN A   *
000280*                                  MENU ROW CAME FROM.              *
000290*    08/30/04   JRT      MP-0098   WIDENED FILLER TO X(39) - THE    *
000300*                                  TWO PACKED PRICE FIELDS WERE     *
000310*                                  SHORTING THE RECORD 6 BYTES      *
000320*                                  SHORT OF THE 80-BYTE MENUOUT.DAT *
000330*                                  FIXED LENGTH.                    *
000340*------------------------------------------------------------------*
000350*
000360    01  MI-RECORD.
000370        05  MI-SEGMENT-ID          PIC X(08).
000380        05  MI-PROD-ID             PIC X(08).
000390        05  MI-BASE-PRICE          PIC S9(5)V99 COMP-3.
000400        05  MI-FINAL-PRICE         PIC S9(5)V99 COMP-3.
000410        05  MI-DISCOUNT-FLAG       PIC X(01).
000420            88  MI-WAS-DISCOUNTED  VALUE 'Y'.
000430        05  MI-PROMO-ID            PIC X(08).
000440        05  MI-GEN-DATE            PIC 9(08).
000450        05  FILLER                 PIC X(39).
