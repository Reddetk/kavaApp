000100*----------------------------------------------------------------*
000110*                                                                  *
000120*               @BANNER_START@                                    *
000130*      MPPRDREC.CPY                                                *
000140*                                                                  *
000150*  PRODUCT MASTER RECORD LAYOUT - MENU PRICING BATCH SUITE         *
000160*  USED AS THE FD RECORD FOR THE PRODUCT FILE. MENPRC1 HAND-        *
000170*  DECLARES A MATCHING OCCURS GROUP (PROD-TBL-ENTRY) IN ITS OWN     *
000180*  WORKING-STORAGE TO HOLD THE IN-MEMORY PRODUCT TABLE SEARCHED     *
000190*  BY PRODUCT ID - IT IS NOT A SECOND COPY OF THIS BOOK.            *
000200*               @BANNER_END@                                       *
000210*                                                                  *
000220*------------------------------------------------------------------*
000230*    AMENDMENT HISTORY                                             *
000240*                                                                   *
000250*    DATE       AUTHOR   TICKET    DESCRIPTION                     *
000260*    --------   ------   -------   ---------------------------     *
000270*    03/04/90   RPK      MP-0012   ORIGINAL LAYOUT.                 *
000280*    09/17/93   LDH      MP-0055   WIDENED PROD-NAME TO X(30) TO    *
000290*                                  MATCH THE MENU REPORT PRINT LINE.*
000300*    08/30/04   JRT      MP-0098   WIDENED FILLER TO X(29) - THE    *
000310*                                  PACKED PRICE FIELD WAS SHORTING  *
000320*                                  THE RECORD 3 BYTES SHORT OF THE  *
000330*                                  80-BYTE PRODUCT.DAT FIXED LENGTH.*
000340*------------------------------------------------------------------*
000350*
000360    01  PROD-RECORD.
000370        05  PROD-ID                PIC X(08).
000380        05  PROD-NAME              PIC X(30).
000390        05  PROD-CAT-ID            PIC X(08).
000400        05  PROD-BASE-PRICE        PIC S9(5)V99 COMP-3.
000410        05  PROD-ACTIVE-FLAG       PIC X(01).
000420            88  PROD-IS-ACTIVE     VALUE 'Y'.
000430            88  PROD-IS-INACTIVE   VALUE 'N'.
000440        05  FILLER                 PIC X(29).
