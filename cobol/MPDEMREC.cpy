000100*----------------------------------------------------------------*
000110*                                                                  *
000120*               @BANNER_START@                                    *
000130*      MPDEMREC.CPY                                                *
000140*                                                                  *
000150*  DEMAND METRICS RECORD LAYOUT - MENU PRICING BATCH SUITE         *
000160*  FD RECORD FOR THE DEMAND FILE. THE FILE ARRIVES SORTED BY       *
000170*  DM-SEGMENT-ID MAJOR AND DM-LIFT-FACTOR DESCENDING MINOR; THE    *
000180*  SEGMENT ID CHANGE DRIVES THE CONTROL BREAK IN MENPRC1.          *
000190*               @BANNER_END@                                       *
000200*                                                                  *
000210*------------------------------------------------------------------*
000220*    AMENDMENT HISTORY                                             *
000230*                                                                   *
000240*    DATE       AUTHOR   TICKET    DESCRIPTION                     *
000250*    --------   ------   -------   ---------------------------     *
000260*    03/04/90   RPK      MP-0012   ORIGINAL LAYOUT.                 *
000270*    11/02/91   RPK      MP-0031   ADDED DM-PRICE-ELASTICITY FOR    *
000280*                                  THE DYNAMIC PRICING RULE.        *
000290*    08/30/04   JRT      MP-0098   WIDENED FILLER TO X(53) - THE    *
000300*                                  THREE PACKED RATE FIELDS WERE    *
000310*                                  SHORTING THE RECORD 15 BYTES     *
000320*                                  SHORT OF THE 80-BYTE DEMAND.DAT  *
000330*                                  FIXED LENGTH.                    *
000340*------------------------------------------------------------------*
000350*
000360    01  DM-RECORD.
000370        05  DM-SEGMENT-ID          PIC X(08).
000380        05  DM-PROD-ID             PIC X(08).
000390        05  DM-LIFT-FACTOR         PIC S9(3)V9(4) COMP-3.
000400        05  DM-REDEMPTION-RATE     PIC S9(1)V9(4) COMP-3.
000410        05  DM-PRICE-ELASTICITY    PIC S9(3)V9(4) COMP-3.
000420        05  FILLER                 PIC X(53).
