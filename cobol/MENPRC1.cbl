000100***************************************************************
000110 IDENTIFICATION DIVISION.
000120***************************************************************
000130 PROGRAM-ID.        MENPRC1.
000140 AUTHOR.            R P KOVACH.
000150 INSTALLATION.      CENTRAL DATA CENTER - BATCH SYSTEMS.
000160 DATE-WRITTEN.      03/04/1990.
000170 DATE-COMPILED.
000180 SECURITY.          NONE.
000190*
000200***************************************************************
000210*                                                               *
000220*  PROGRAM:  MENPRC1                                           *
000230*                                                               *
000240*  FUNCTION:  MAIN DRIVER FOR THE PERSONALIZED MENU PRICING    *
000250*             BATCH RUN.  READS THE DEMAND-METRICS FILE, ONE   *
000260*             ROW PER SEGMENT/PRODUCT PAIR, SEQUENCED BY        *
000270*             SEGMENT MAJOR AND LIFT FACTOR DESCENDING MINOR.   *
000280*             FOR EACH ROW IT LOOKS UP THE PRODUCT, SKIPS IT    *
000290*             IF THE PRODUCT IS UNKNOWN OR INACTIVE, PICKS THE  *
000300*             BEST APPLICABLE PROMOTION (IF ANY), CALLS         *
000310*             MENPRC2 TO PRICE THE ITEM, WRITES THE MENU-ITEM   *
000320*             ROW AND, WHEN THE PRICE ACTUALLY MOVED, A PRICE-  *
000330*             HISTORY AUDIT ROW.  PRINTS A DETAIL LINE PER ITEM *
000340*             WITH SEGMENT SUBTOTALS AT EACH CONTROL BREAK AND  *
000350*             GRAND TOTALS AT END OF RUN.                       *
000360*                                                                *
000370*  PRODUCT AND SEGMENT LOOKUPS ARE BINARY SEARCHES (SEARCH ALL) *
000380*  AGAINST TABLES LOADED ASCENDING BY KEY AT START-UP.  THE     *
000390*  PROMOTION TABLE HAS NO USABLE KEY FOR OUR SEARCH (MORE THAN  *
000400*  ONE PROMOTION CAN APPLY TO A PRODUCT) SO IT IS SCANNED        *
000410*  LINEARLY FOR EVERY DEMAND ROW.                                *
000420*                                                                *
000430***************************************************************
000440*    AMENDMENT HISTORY                                         *
000450*                                                                *
000460*    DATE       AUTHOR   TICKET    DESCRIPTION                 *
000470*    --------   ------   -------   -----------------------     *
000480*    03/04/90   RPK      MP-0012   ORIGINAL - PRODUCT, DEMAND,  *
000490*                                  SEGMENT AND MENUOUT ONLY.     *
000500*                                  NO PROMOTIONS, NO PRICE       *
000510*                                  HISTORY.                      *
000520*    11/02/91   RPK      MP-0031   ADDED PROMO FILE AND RULE     *
000530*                                  B4 PROMOTION SELECTION, PLUS  *
000540*                                  THE PRICEHST AUDIT FILE.      *
000550*    09/17/93   LDH      MP-0055   ADDED MI-GEN-DATE STAMPING    *
000560*                                  AND THE SKIPPED-ITEM COUNTER  *
000570*                                  ON THE GRAND TOTALS LINE.      *
000580*    06/19/94   LDH      MP-0061   HONOR PRM-ACTIVE-FLAG AND THE *
000590*                                  PROMOTION START/END DATE       *
000600*                                  WINDOW WHEN SELECTING A        *
000610*                                  PROMOTION.                     *
000620*    02/11/99   SFC      MP-0074   YEAR 2000 REVIEW - RUN DATE   *
000630*                                  AND ALL FILE DATE FIELDS ARE  *
000640*                                  8-DIGIT CCYYMMDD ALREADY.     *
000650*                                  NO WINDOWING LOGIC TO FIX.     *
000660*                                  SIGNED OFF.                    *
000670*    08/30/04   JRT      MP-0098   ADDED THE MP-TRACE UPSI       *
000680*                                  SWITCH FOR THE CALL-COUNT      *
000690*                                  DISPLAY WHEN MENPRC2 MISBEHAVES*
000692*    03/14/05   TWK      MP-0102   STANDARDS REVIEW - RECODED     *
000694*                                  100-PROCESS-DEMAND-RECORD TO   *
000696*                                  USE THE SHOP'S PERFORM-THRU/   *
000698*                                  GO TO EXIT-PARAGRAPH STYLE FOR *
000699*                                  THE SKIPPED-PRODUCT BRANCH,    *
000700*                                  MATCHING SAMOS1. NO CHANGE TO  *
000701*                                  WHICH ITEMS GET SKIPPED.       *
000702***************************************************************
000710*
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM
000760     UPSI-0 ON STATUS IS MP-TRACE-ON
000770            OFF STATUS IS MP-TRACE-OFF.
000780*
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT PRODUCT-FILE    ASSIGN TO PRODUCT
000820            ACCESS IS SEQUENTIAL
000830            FILE STATUS IS WS-PRODUCT-STATUS.
000840     SELECT DEMAND-FILE     ASSIGN TO DEMAND
000850            ACCESS IS SEQUENTIAL
000860            FILE STATUS IS WS-DEMAND-STATUS.
000870     SELECT PROMO-FILE      ASSIGN TO PROMO
000880            ACCESS IS SEQUENTIAL
000890            FILE STATUS IS WS-PROMO-STATUS.
000900     SELECT SEGMENT-FILE    ASSIGN TO SEGMENT
000910            ACCESS IS SEQUENTIAL
000920            FILE STATUS IS WS-SEGMENT-STATUS.
000930     SELECT MENUOUT-FILE    ASSIGN TO MENUOUT
000940            ACCESS IS SEQUENTIAL
000950            FILE STATUS IS WS-MENUOUT-STATUS.
000960     SELECT PRICEHST-FILE   ASSIGN TO PRICEHST
000970            ACCESS IS SEQUENTIAL
000980            FILE STATUS IS WS-PRICEHST-STATUS.
000990     SELECT REPORT-FILE     ASSIGN TO MENURPT
001000            ACCESS IS SEQUENTIAL
001010            FILE STATUS IS WS-REPORT-STATUS.
001020*
001030 DATA DIVISION.
001040 FILE SECTION.
001050*
001060 FD  PRODUCT-FILE
001070     RECORDING MODE IS F.
001080     COPY MPPRDREC.
001090*
001100 FD  DEMAND-FILE
001110     RECORDING MODE IS F.
001120     COPY MPDEMREC.
001130*
001140 FD  PROMO-FILE
001150     RECORDING MODE IS F.
001160     COPY MPPRMREC.
001170*
001180 FD  SEGMENT-FILE
001190     RECORDING MODE IS F.
001200     COPY MPSEGREC.
001210*
001220 FD  MENUOUT-FILE
001230     RECORDING MODE IS F.
001240     COPY MPMNUREC.
001250*
001260 FD  PRICEHST-FILE
001270     RECORDING MODE IS F.
001280     COPY MPPHSREC.
001290*
001300 FD  REPORT-FILE
001310     RECORDING MODE IS F.
001320 01  REPORT-RECORD              PIC X(132).
001330*
001340 WORKING-STORAGE SECTION.
001350*
001360*----------------------------------------------------------------*
001370*    FILE STATUS AND END-OF-FILE SWITCHES                       *
001380*----------------------------------------------------------------*
001390 01  WS-FILE-SWITCHES.
001400     05  WS-PRODUCT-STATUS      PIC X(02) VALUE SPACES.
001410     05  WS-DEMAND-STATUS       PIC X(02) VALUE SPACES.
001420     05  WS-PROMO-STATUS        PIC X(02) VALUE SPACES.
001430     05  WS-SEGMENT-STATUS      PIC X(02) VALUE SPACES.
001440     05  WS-MENUOUT-STATUS      PIC X(02) VALUE SPACES.
001450     05  WS-PRICEHST-STATUS     PIC X(02) VALUE SPACES.
001460     05  WS-REPORT-STATUS       PIC X(02) VALUE SPACES.
001470     05  WS-DEMAND-EOF          PIC X     VALUE 'N'.
001480     05  WS-PRODUCT-EOF         PIC X     VALUE 'N'.
001490     05  WS-PROMO-EOF           PIC X     VALUE 'N'.
001500     05  WS-SEGMENT-EOF         PIC X     VALUE 'N'.
001510     05  WS-FIRST-RECORD        PIC X     VALUE 'Y'.
001520     05  FILLER                 PIC X(01).
001530*
001540*----------------------------------------------------------------*
001550*    RUN DATE PARAMETER AND ITS CCYYMMDD BREAKDOWN               *
001560*----------------------------------------------------------------*
001570 01  WS-RUN-DATE-AREA.
001580     05  WS-RUN-DATE            PIC 9(08).
001590     05  FILLER                 PIC X(01).
001600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-AREA.
001610     05  WS-RUN-YYYY            PIC 9(04).
001620     05  WS-RUN-MM              PIC 9(02).
001630     05  WS-RUN-DD              PIC 9(02).
001640     05  FILLER                 PIC X(01).
001650*
001660 77  WS-SYSTEM-DATE             PIC 9(06).
001670 77  WS-SYSTEM-TIME             PIC 9(08).
001680*
001690*----------------------------------------------------------------*
001700*    PRICING WORK FIELDS PASSED TO MENPRC2 AND PROMOTION         *
001710*    SELECTION WORK FIELDS FOR RULE B4                           *
001720*----------------------------------------------------------------*
001730 77  WS-CALC-FUNCTION           PIC 9(01).
001740 77  WS-CALC-BASE-PRICE         PIC S9(5)V99 COMP-3.
001750 77  WS-CALC-RATE-PARAM         PIC S9(3)V9(4) COMP-3.
001760 77  WS-CALC-RESULT-PRICE       PIC S9(5)V99 COMP-3.
001770 77  WS-PRODUCT-FOUND           PIC X VALUE 'N'.
001780 77  WS-BEST-DISCOUNT-PCT       PIC S9(3)V99 COMP-3.
001790 77  WS-BEST-PROMO-ID           PIC X(08).
001800 77  WS-BEST-PROMO-FOUND        PIC X VALUE 'N'.
001810*
001820*----------------------------------------------------------------*
001830*    SEGMENT CONTROL-BREAK AND GRAND TOTAL ACCUMULATORS          *
001840*----------------------------------------------------------------*
001850 77  WS-CURR-SEGMENT-ID         PIC X(08) VALUE SPACES.
001860 77  WS-CURR-SEGMENT-NAME       PIC X(30) VALUE SPACES.
001870 77  WS-SEG-ITEM-COUNT          PIC 9(07) COMP VALUE ZERO.
001880 77  WS-SEG-DISC-COUNT          PIC 9(07) COMP VALUE ZERO.
001890 01  WS-SEG-BASE-TOTAL-AREA.
001900     05  WS-SEG-BASE-TOTAL      PIC S9(7)V99 COMP-3 VALUE ZERO.
001910     05  FILLER                 PIC X(01).
001920 01  WS-SEG-BASE-TOTAL-R REDEFINES WS-SEG-BASE-TOTAL-AREA.
001930     05  WS-SEG-BASE-SIGN       PIC X.
001940     05  FILLER                 PIC X(05).
001950 01  WS-SEG-FINAL-TOTAL-AREA.
001960     05  WS-SEG-FINAL-TOTAL     PIC S9(7)V99 COMP-3 VALUE ZERO.
001970     05  FILLER                 PIC X(01).
001980 01  WS-SEG-FINAL-TOTAL-R REDEFINES WS-SEG-FINAL-TOTAL-AREA.
001990     05  WS-SEG-FINAL-SIGN      PIC X.
002000     05  FILLER                 PIC X(05).
002010 77  WS-GRAND-ITEM-COUNT        PIC 9(07) COMP VALUE ZERO.
002020 77  WS-GRAND-DISC-COUNT        PIC 9(07) COMP VALUE ZERO.
002030 77  WS-GRAND-BASE-TOTAL        PIC S9(9)V99 COMP-3 VALUE ZERO.
002040 77  WS-GRAND-FINAL-TOTAL       PIC S9(9)V99 COMP-3 VALUE ZERO.
002050 77  WS-SKIPPED-COUNT           PIC 9(07) COMP VALUE ZERO.
002060*
002070*----------------------------------------------------------------*
002080*    PRODUCT TABLE - LOADED ASCENDING BY PRODUCT ID, BINARY      *
002090*    SEARCH (SEARCH ALL) USED TO LOCATE A PRODUCT FOR A DEMAND   *
002100*    ROW.  SEE RULE B5 - PRODUCT ELIGIBILITY.                    *
002110*----------------------------------------------------------------*
002120 77  WS-PROD-TBL-COUNT          PIC 9(04) COMP VALUE ZERO.
002130 01  PROD-TABLE.
002140     05  PROD-TBL-ENTRY OCCURS 0 TO 2000 TIMES
002150             DEPENDING ON WS-PROD-TBL-COUNT
002160             ASCENDING KEY IS PT-PROD-ID
002170             INDEXED BY PROD-IX.
002180         10  PT-PROD-ID          PIC X(08).
002190         10  PT-PROD-NAME        PIC X(30).
002200         10  PT-PROD-CAT-ID      PIC X(08).
002210         10  PT-PROD-BASE-PRICE  PIC S9(5)V99 COMP-3.
002220         10  PT-PROD-ACTIVE-FLAG PIC X(01).
002230         10  FILLER              PIC X(01).
002240*
002250*----------------------------------------------------------------*
002260*    PROMOTION TABLE - NO USABLE SEARCH KEY (SEVERAL ROWS CAN    *
002270*    NAME THE SAME PRODUCT) SO 310-SCAN-PROMOTION-ENTRY WALKS    *
002280*    IT LINEARLY FOR EVERY DEMAND ROW.  SEE RULE B4.              *
002290*----------------------------------------------------------------*
002300 77  WS-PROMO-TBL-COUNT         PIC 9(04) COMP VALUE ZERO.
002310 01  PROMO-TABLE.
002320     05  PROMO-TBL-ENTRY OCCURS 0 TO 3000 TIMES
002330             DEPENDING ON WS-PROMO-TBL-COUNT
002340             INDEXED BY PROMO-IX.
002350         10  PT-PRM-ID           PIC X(08).
002360         10  PT-PRM-PROD-ID      PIC X(08).
002370         10  PT-PRM-DISC-PCT     PIC S9(3)V99 COMP-3.
002380         10  PT-PRM-START-DATE   PIC 9(08).
002390         10  PT-PRM-END-DATE     PIC 9(08).
002400         10  PT-PRM-ACTIVE-FLAG  PIC X(01).
002410         10  FILLER              PIC X(01).
002420*
002430*----------------------------------------------------------------*
002440*    SEGMENT TABLE - LOADED ASCENDING BY SEGMENT ID, BINARY      *
002450*    SEARCH USED TO PRINT THE SEGMENT NAME AT EACH BREAK.        *
002460*----------------------------------------------------------------*
002470 77  WS-SEG-TBL-COUNT           PIC 9(04) COMP VALUE ZERO.
002480 01  SEGMENT-TABLE.
002490     05  SEG-TBL-ENTRY OCCURS 0 TO 500 TIMES
002500             DEPENDING ON WS-SEG-TBL-COUNT
002510             ASCENDING KEY IS PT-SEG-ID
002520             INDEXED BY SEG-IX.
002530         10  PT-SEG-ID           PIC X(08).
002540         10  PT-SEG-NAME         PIC X(30).
002550         10  FILLER              PIC X(01).
002560*
002570*----------------------------------------------------------------*
002580*    REPORT LINE LAYOUTS - PAGE HEADING, COLUMN HEADINGS,        *
002590*    SEGMENT HEADING, DETAIL, SEGMENT TOTAL, GRAND TOTAL.        *
002600*    ALL 132 BYTES, WRITTEN TO REPORT-FILE FROM THESE AREAS.     *
002610*----------------------------------------------------------------*
002620 01  RPT-HEADING1.
002630     05  FILLER                 PIC X(40)
002640                     VALUE 'PERSONALIZED MENU PRICING REPORT       '.
002650     05  FILLER                 PIC X(10) VALUE 'RUN DATE: '.
002660     05  RPT1-MM                PIC 99.
002670     05  FILLER                 PIC X VALUE '/'.
002680     05  RPT1-DD                PIC 99.
002690     05  FILLER                 PIC X VALUE '/'.
002700     05  RPT1-YYYY               PIC 9(04).
002710     05  FILLER                 PIC X(72) VALUE SPACES.
002720*
002730 01  RPT-HEADING2.
002740     05  FILLER                 PIC X(09) VALUE 'PRODUCT  '.
002750     05  FILLER                 PIC X(31)
002760                     VALUE 'PRODUCT NAME                  '.
002770     05  FILLER                 PIC X(13) VALUE '   BASE PRICE'.
002780     05  FILLER                 PIC X(13) VALUE '  FINAL PRICE'.
002790     05  FILLER                 PIC X(04) VALUE 'DISC'.
002800     05  FILLER                 PIC X(10) VALUE 'PROMOTION '.
002810     05  FILLER                 PIC X(52) VALUE SPACES.
002820*
002830 01  RPT-HEADING3.
002840     05  FILLER                 PIC X(80) VALUE ALL '-'.
002850     05  FILLER                 PIC X(52) VALUE SPACES.
002860*
002870 01  RPT-SEG-HEADING.
002880     05  FILLER                 PIC X(10) VALUE 'SEGMENT:  '.
002890     05  RPT-SEG-ID-O           PIC X(08).
002900     05  FILLER                 PIC X(02) VALUE SPACES.
002910     05  RPT-SEG-NAME-O         PIC X(30).
002920     05  FILLER                 PIC X(82) VALUE SPACES.
002930*
002940 01  RPT-DETAIL.
002950     05  RPT-DET-PROD-ID        PIC X(08).
002960     05  FILLER                 PIC X(01) VALUE SPACE.
002970     05  RPT-DET-PROD-NAME      PIC X(30).
002980     05  FILLER                 PIC X(01) VALUE SPACE.
002990     05  RPT-DET-BASE-PRICE     PIC ZZ,ZZ9.99.
003000     05  FILLER                 PIC X(02) VALUE SPACES.
003010     05  RPT-DET-FINAL-PRICE    PIC ZZ,ZZ9.99.
003020     05  FILLER                 PIC X(02) VALUE SPACES.
003030     05  RPT-DET-DISC-FLAG      PIC X(01).
003040     05  FILLER                 PIC X(03) VALUE SPACES.
003050     05  RPT-DET-PROMO-ID       PIC X(08).
003060     05  FILLER                 PIC X(58) VALUE SPACES.
003070*
003080 01  RPT-SEG-TOTAL.
003090     05  FILLER                 PIC X(10) VALUE 'SEG TOTAL '.
003100     05  FILLER                 PIC X(07) VALUE 'ITEMS: '.
003110     05  RPT-SEGT-ITEMS         PIC ZZZ,ZZ9.
003120     05  FILLER                 PIC X(03) VALUE SPACES.
003130     05  FILLER                 PIC X(06) VALUE 'DISC: '.
003140     05  RPT-SEGT-DISC          PIC ZZZ,ZZ9.
003150     05  FILLER                 PIC X(03) VALUE SPACES.
003160     05  FILLER                 PIC X(12) VALUE 'BASE TOTAL: '.
003170     05  RPT-SEGT-BASE          PIC ZZZ,ZZ9.99.
003180     05  FILLER                 PIC X(03) VALUE SPACES.
003190     05  FILLER                 PIC X(13) VALUE 'FINAL TOTAL: '.
003200     05  RPT-SEGT-FINAL         PIC ZZZ,ZZ9.99.
003210     05  FILLER                 PIC X(41) VALUE SPACES.
003220*
003230 01  RPT-GRAND-TOTAL.
003240     05  FILLER                 PIC X(14) VALUE 'GRAND TOTALS: '.
003250     05  FILLER                 PIC X(07) VALUE 'ITEMS: '.
003260     05  RPT-GT-ITEMS           PIC ZZZ,ZZ9.
003270     05  FILLER                 PIC X(03) VALUE SPACES.
003280     05  FILLER                 PIC X(06) VALUE 'DISC: '.
003290     05  RPT-GT-DISC            PIC ZZZ,ZZ9.
003300     05  FILLER                 PIC X(03) VALUE SPACES.
003310     05  FILLER                 PIC X(12) VALUE 'BASE TOTAL: '.
003320     05  RPT-GT-BASE            PIC ZZZ,ZZ9.99.
003330     05  FILLER                 PIC X(03) VALUE SPACES.
003340     05  FILLER                 PIC X(13) VALUE 'FINAL TOTAL: '.
003350     05  RPT-GT-FINAL           PIC ZZZ,ZZ9.99.
003360     05  FILLER                 PIC X(03) VALUE SPACES.
003370     05  FILLER                 PIC X(09) VALUE 'SKIPPED: '.
003380     05  RPT-GT-SKIPPED         PIC ZZZ,ZZ9.
003390     05  FILLER                 PIC X(18) VALUE SPACES.
003400*
003410 01  RPT-SPACES.
003420     05  FILLER                 PIC X(132) VALUE SPACES.
003430*
003440***************************************************************
003450 PROCEDURE DIVISION.
003460***************************************************************
003470*
003480 000-MAIN-PROCESS.
003490     PERFORM 950-ACCEPT-RUN-PARMS.
003500     PERFORM 900-OPEN-MAIN-FILES.
003510     PERFORM 910-LOAD-PRODUCT-TABLE.
003520     PERFORM 920-LOAD-PROMOTION-TABLE.
003530     PERFORM 930-LOAD-SEGMENT-TABLE.
003540     PERFORM 800-INIT-REPORT.
003550     PERFORM 700-READ-DEMAND-FILE.
003560     PERFORM 100-PROCESS-DEMAND-RECORD THRU 100-EXIT
003570         UNTIL WS-DEMAND-EOF = 'Y'.
003580     IF WS-FIRST-RECORD = 'N'
003590         PERFORM 600-SEGMENT-BREAK
003600     END-IF.
003610     PERFORM 850-PRINT-GRAND-TOTALS.
003620     PERFORM 905-CLOSE-MAIN-FILES.
003630     DISPLAY 'MENPRC1 ENDED - ITEMS WRITTEN ' WS-GRAND-ITEM-COUNT.
003640     GOBACK.
003650*
003660*----------------------------------------------------------------*
003670*    100-PROCESS-DEMAND-RECORD - ONE DEMAND ROW, CONTROL BREAK   *
003680*    ON DM-SEGMENT-ID, THEN LOOKUP/PRICE/WRITE THE MENU ITEM.    *
003690*----------------------------------------------------------------*
003700 100-PROCESS-DEMAND-RECORD.
003710     IF DM-SEGMENT-ID NOT = WS-CURR-SEGMENT-ID
003720         IF WS-FIRST-RECORD = 'N'
003730             PERFORM 600-SEGMENT-BREAK
003740         END-IF
003750         PERFORM 610-START-NEW-SEGMENT
003760     END-IF.
003770     PERFORM 200-LOOKUP-PRODUCT.
003780     IF WS-PRODUCT-FOUND NOT = 'Y'
003790         ADD 1 TO WS-SKIPPED-COUNT
003800         PERFORM 700-READ-DEMAND-FILE
003810         GO TO 100-EXIT.
003820     PERFORM 300-SELECT-PROMOTION.
003830     IF WS-BEST-PROMO-FOUND = 'Y'
003840         PERFORM 400-PRICE-WITH-DISCOUNT
003850     ELSE
003860         PERFORM 410-PRICE-WITH-ELASTICITY
003870     END-IF.
003880     PERFORM 500-WRITE-MENU-ITEM.
003890     PERFORM 510-CHECK-PRICE-HISTORY.
003900     PERFORM 520-ACCUM-SEGMENT-TOTALS.
003910     PERFORM 530-PRINT-DETAIL-LINE.
003920     PERFORM 700-READ-DEMAND-FILE.
003925 100-EXIT.
003930     EXIT.
003935*
003940*----------------------------------------------------------------*
003950*    610-START-NEW-SEGMENT - RESET THE SEGMENT ACCUMULATORS AND  *
003960*    PRINT THE SEGMENT HEADING AND COLUMN TITLES.                *
003970*----------------------------------------------------------------*
003980 610-START-NEW-SEGMENT.
003990     MOVE 'N' TO WS-FIRST-RECORD.
004000     MOVE DM-SEGMENT-ID TO WS-CURR-SEGMENT-ID.
004010     MOVE ZERO TO WS-SEG-ITEM-COUNT WS-SEG-DISC-COUNT.
004020     MOVE ZERO TO WS-SEG-BASE-TOTAL WS-SEG-FINAL-TOTAL.
004030     PERFORM 220-LOOKUP-SEGMENT-NAME.
004040     PERFORM 540-PRINT-SEGMENT-HEADING.
004050*
004060*----------------------------------------------------------------*
004070*    200-LOOKUP-PRODUCT - RULE B5. BINARY SEARCH THE PRODUCT     *
004080*    TABLE. AN UNKNOWN OR INACTIVE PRODUCT MAKES THE ITEM        *
004090*    INELIGIBLE - THE DEMAND ROW IS SKIPPED, NOT PRICED.         *
004100*----------------------------------------------------------------*
004110 200-LOOKUP-PRODUCT.
004120     MOVE 'N' TO WS-PRODUCT-FOUND.
004130     SET PROD-IX TO 1.
004140     SEARCH ALL PROD-TBL-ENTRY
004150         WHEN PT-PROD-ID (PROD-IX) = DM-PROD-ID
004160             IF PT-PROD-ACTIVE-FLAG (PROD-IX) = 'Y'
004170                 MOVE 'Y' TO WS-PRODUCT-FOUND
004180                 MOVE PT-PROD-BASE-PRICE (PROD-IX)
004190                     TO WS-CALC-BASE-PRICE
004200             END-IF
004210     END-SEARCH.
004220*
004230*----------------------------------------------------------------*
004240*    220-LOOKUP-SEGMENT-NAME - BINARY SEARCH THE SEGMENT TABLE   *
004250*    FOR THE HEADING PRINTED AT EACH CONTROL BREAK.              *
004260*----------------------------------------------------------------*
004270 220-LOOKUP-SEGMENT-NAME.
004280     MOVE SPACES TO WS-CURR-SEGMENT-NAME.
004290     SET SEG-IX TO 1.
004300     SEARCH ALL SEG-TBL-ENTRY
004310         WHEN PT-SEG-ID (SEG-IX) = DM-SEGMENT-ID
004320             MOVE PT-SEG-NAME (SEG-IX) TO WS-CURR-SEGMENT-NAME
004330     END-SEARCH.
004340*
004350*----------------------------------------------------------------*
004360*    300-SELECT-PROMOTION - RULE B4. LINEAR SCAN OF THE          *
004370*    PROMOTION TABLE FOR THE CURRENT PRODUCT; THE HIGHEST        *
004380*    DISCOUNT PERCENTAGE AMONG THE ACTIVE, IN-WINDOW ROWS WINS.  *
004390*----------------------------------------------------------------*
004400 300-SELECT-PROMOTION.
004410     MOVE ZERO TO WS-BEST-DISCOUNT-PCT.
004420     MOVE SPACES TO WS-BEST-PROMO-ID.
004430     MOVE 'N' TO WS-BEST-PROMO-FOUND.
004440     IF WS-PROMO-TBL-COUNT > 0
004450         PERFORM 310-SCAN-PROMOTION-ENTRY
004460             VARYING PROMO-IX FROM 1 BY 1
004470             UNTIL PROMO-IX > WS-PROMO-TBL-COUNT
004480     END-IF.
004490*
004500 310-SCAN-PROMOTION-ENTRY.
004510     IF PT-PRM-PROD-ID (PROMO-IX) = DM-PROD-ID
004520         AND PT-PRM-ACTIVE-FLAG (PROMO-IX) = 'Y'
004530         AND PT-PRM-START-DATE (PROMO-IX) NOT > WS-RUN-DATE
004540         AND PT-PRM-END-DATE (PROMO-IX) NOT < WS-RUN-DATE
004550         IF WS-BEST-PROMO-FOUND = 'N'
004560             OR PT-PRM-DISC-PCT (PROMO-IX) > WS-BEST-DISCOUNT-PCT
004570             MOVE PT-PRM-DISC-PCT (PROMO-IX) TO WS-BEST-DISCOUNT-PCT
004580             MOVE PT-PRM-ID (PROMO-IX)       TO WS-BEST-PROMO-ID
004590             MOVE 'Y' TO WS-BEST-PROMO-FOUND
004600         END-IF
004610     END-IF.
004620*
004630*----------------------------------------------------------------*
004640*    400-PRICE-WITH-DISCOUNT - A PROMOTION APPLIES.  RULE B1     *
004650*    VIA MENPRC2 FUNCTION 1.                                     *
004660*----------------------------------------------------------------*
004670 400-PRICE-WITH-DISCOUNT.
004680     MOVE 1 TO WS-CALC-FUNCTION.
004690     MOVE WS-BEST-DISCOUNT-PCT TO WS-CALC-RATE-PARAM.
004700     CALL 'MENPRC2' USING WS-CALC-FUNCTION
004710                           WS-CALC-BASE-PRICE
004720                           WS-CALC-RATE-PARAM
004730                           WS-CALC-RESULT-PRICE.
004740     MOVE 'Y' TO MI-DISCOUNT-FLAG.
004750     MOVE WS-BEST-PROMO-ID TO MI-PROMO-ID.
004760     IF MP-TRACE-ON
004770         DISPLAY 'MENPRC1 TRACE - DISCOUNT PRICE FOR '
004780                 DM-PROD-ID ' = ' WS-CALC-RESULT-PRICE
004790     END-IF.
004800*
004810*----------------------------------------------------------------*
004820*    410-PRICE-WITH-ELASTICITY - NO PROMOTION APPLIES.  RULE B2  *
004830*    VIA MENPRC2 FUNCTION 2, DRIVEN BY DM-PRICE-ELASTICITY.      *
004840*----------------------------------------------------------------*
004850 410-PRICE-WITH-ELASTICITY.
004860     MOVE 2 TO WS-CALC-FUNCTION.
004870     MOVE DM-PRICE-ELASTICITY TO WS-CALC-RATE-PARAM.
004880     CALL 'MENPRC2' USING WS-CALC-FUNCTION
004890                           WS-CALC-BASE-PRICE
004900                           WS-CALC-RATE-PARAM
004910                           WS-CALC-RESULT-PRICE.
004920     MOVE 'N' TO MI-DISCOUNT-FLAG.
004930     MOVE SPACES TO MI-PROMO-ID.
004940*
004950*----------------------------------------------------------------*
004960*    500-WRITE-MENU-ITEM - WRITE THE MENUOUT ROW FOR THIS        *
004970*    SEGMENT/PRODUCT PAIR.                                       *
004980*----------------------------------------------------------------*
004990 500-WRITE-MENU-ITEM.
005000     MOVE DM-SEGMENT-ID        TO MI-SEGMENT-ID.
005010     MOVE DM-PROD-ID           TO MI-PROD-ID.
005020     MOVE WS-CALC-BASE-PRICE   TO MI-BASE-PRICE.
005030     MOVE WS-CALC-RESULT-PRICE TO MI-FINAL-PRICE.
005040     MOVE WS-RUN-DATE          TO MI-GEN-DATE.
005050     WRITE MI-RECORD.
005060     IF WS-MENUOUT-STATUS NOT = '00'
005070         DISPLAY 'MENPRC1 - ERROR WRITING MENUOUT FILE. RC = '
005080                 WS-MENUOUT-STATUS
005090     END-IF.
005100*
005110*----------------------------------------------------------------*
005120*    510-CHECK-PRICE-HISTORY - RULE B6. WRITE AN AUDIT ROW       *
005130*    ONLY WHEN THE FINAL PRICE DIFFERS FROM THE BASE PRICE.      *
005140*----------------------------------------------------------------*
005150 510-CHECK-PRICE-HISTORY.
005160     IF WS-CALC-RESULT-PRICE NOT = WS-CALC-BASE-PRICE
005170         MOVE DM-PROD-ID            TO PH-PROD-ID
005180         MOVE WS-CALC-BASE-PRICE    TO PH-OLD-PRICE
005190         MOVE WS-CALC-RESULT-PRICE  TO PH-NEW-PRICE
005200         MOVE 'BATCH REPRICE'          TO PH-REASON
005210         MOVE WS-RUN-DATE           TO PH-CHANGE-DATE
005220         WRITE PH-RECORD
005230         IF WS-PRICEHST-STATUS NOT = '00'
005240             DISPLAY 'MENPRC1 - ERROR WRITING PRICEHST FILE. RC = '
005250                     WS-PRICEHST-STATUS
005260         END-IF
005270     END-IF.
005280*
005290*----------------------------------------------------------------*
005300*    520-ACCUM-SEGMENT-TOTALS - PER-SEGMENT ITEM, DISCOUNT AND   *
005310*    PRICE TOTALS CARRIED FORWARD TO THE GRAND TOTALS AT BREAK.  *
005320*----------------------------------------------------------------*
005330 520-ACCUM-SEGMENT-TOTALS.
005340     ADD 1 TO WS-SEG-ITEM-COUNT.
005350     IF MI-WAS-DISCOUNTED
005360         ADD 1 TO WS-SEG-DISC-COUNT
005370     END-IF.
005380     ADD WS-CALC-BASE-PRICE   TO WS-SEG-BASE-TOTAL.
005390     ADD WS-CALC-RESULT-PRICE TO WS-SEG-FINAL-TOTAL.
005400*
005410*----------------------------------------------------------------*
005420*    530-PRINT-DETAIL-LINE - ONE REPORT LINE PER MENU ITEM.      *
005430*----------------------------------------------------------------*
005440 530-PRINT-DETAIL-LINE.
005450     MOVE SPACES                  TO RPT-DETAIL.
005460     MOVE DM-PROD-ID               TO RPT-DET-PROD-ID.
005470     MOVE PT-PROD-NAME (PROD-IX)   TO RPT-DET-PROD-NAME.
005480     MOVE WS-CALC-BASE-PRICE       TO RPT-DET-BASE-PRICE.
005490     MOVE WS-CALC-RESULT-PRICE     TO RPT-DET-FINAL-PRICE.
005500     MOVE MI-DISCOUNT-FLAG         TO RPT-DET-DISC-FLAG.
005510     MOVE MI-PROMO-ID               TO RPT-DET-PROMO-ID.
005520     WRITE REPORT-RECORD FROM RPT-DETAIL AFTER ADVANCING 1 LINE.
005530*
005540*----------------------------------------------------------------*
005550*    600-SEGMENT-BREAK - ROLL THE FINISHED SEGMENT'S TOTALS      *
005560*    INTO THE GRAND TOTALS AND PRINT THE SEGMENT TOTAL LINE.     *
005570*----------------------------------------------------------------*
005580 600-SEGMENT-BREAK.
005590     PERFORM 550-PRINT-SEGMENT-TOTAL.
005600     ADD WS-SEG-ITEM-COUNT   TO WS-GRAND-ITEM-COUNT.
005610     ADD WS-SEG-DISC-COUNT   TO WS-GRAND-DISC-COUNT.
005620     ADD WS-SEG-BASE-TOTAL   TO WS-GRAND-BASE-TOTAL.
005630     ADD WS-SEG-FINAL-TOTAL  TO WS-GRAND-FINAL-TOTAL.
005640*
005650 540-PRINT-SEGMENT-HEADING.
005660     MOVE SPACES              TO RPT-SEG-HEADING.
005670     MOVE WS-CURR-SEGMENT-ID   TO RPT-SEG-ID-O.
005680     MOVE WS-CURR-SEGMENT-NAME TO RPT-SEG-NAME-O.
005690     WRITE REPORT-RECORD FROM RPT-SPACES AFTER ADVANCING 1 LINE.
005700     WRITE REPORT-RECORD FROM RPT-SEG-HEADING AFTER ADVANCING 1 LINE.
005710     WRITE REPORT-RECORD FROM RPT-HEADING2 AFTER ADVANCING 1 LINE.
005720     WRITE REPORT-RECORD FROM RPT-HEADING3 AFTER ADVANCING 1 LINE.
005730*
005740 550-PRINT-SEGMENT-TOTAL.
005750     MOVE SPACES             TO RPT-SEG-TOTAL.
005760     MOVE WS-SEG-ITEM-COUNT   TO RPT-SEGT-ITEMS.
005770     MOVE WS-SEG-DISC-COUNT   TO RPT-SEGT-DISC.
005780     MOVE WS-SEG-BASE-TOTAL   TO RPT-SEGT-BASE.
005790     MOVE WS-SEG-FINAL-TOTAL  TO RPT-SEGT-FINAL.
005800     WRITE REPORT-RECORD FROM RPT-SPACES AFTER ADVANCING 1 LINE.
005810     WRITE REPORT-RECORD FROM RPT-SEG-TOTAL AFTER ADVANCING 1 LINE.
005820*
005830*----------------------------------------------------------------*
005840*    700-READ-DEMAND-FILE                                        *
005850*----------------------------------------------------------------*
005860 700-READ-DEMAND-FILE.
005870     READ DEMAND-FILE
005880         AT END MOVE 'Y' TO WS-DEMAND-EOF.
005890     IF WS-DEMAND-STATUS = '10'
005900         MOVE 'Y' TO WS-DEMAND-EOF
005910     END-IF.
005920     IF WS-DEMAND-STATUS NOT = '00' AND WS-DEMAND-STATUS NOT = '10'
005930         DISPLAY 'MENPRC1 - ERROR READING DEMAND FILE. RC = '
005940                 WS-DEMAND-STATUS
005950         MOVE 'Y' TO WS-DEMAND-EOF
005960     END-IF.
005970*
005980*----------------------------------------------------------------*
005990*    800-INIT-REPORT - PAGE HEADING FOR THE RUN.                 *
006000*----------------------------------------------------------------*
006010 800-INIT-REPORT.
006020     MOVE WS-RUN-YYYY TO RPT1-YYYY.
006030     MOVE WS-RUN-MM   TO RPT1-MM.
006040     MOVE WS-RUN-DD   TO RPT1-DD.
006050     WRITE REPORT-RECORD FROM RPT-HEADING1
006060         AFTER ADVANCING TOP-OF-FORM.
006070     WRITE REPORT-RECORD FROM RPT-SPACES AFTER ADVANCING 1 LINE.
006080*
006090*----------------------------------------------------------------*
006100*    850-PRINT-GRAND-TOTALS - END OF RUN.                        *
006110*----------------------------------------------------------------*
006120 850-PRINT-GRAND-TOTALS.
006130     MOVE SPACES               TO RPT-GRAND-TOTAL.
006140     MOVE WS-GRAND-ITEM-COUNT   TO RPT-GT-ITEMS.
006150     MOVE WS-GRAND-DISC-COUNT   TO RPT-GT-DISC.
006160     MOVE WS-GRAND-BASE-TOTAL   TO RPT-GT-BASE.
006170     MOVE WS-GRAND-FINAL-TOTAL  TO RPT-GT-FINAL.
006180     MOVE WS-SKIPPED-COUNT      TO RPT-GT-SKIPPED.
006190     WRITE REPORT-RECORD FROM RPT-SPACES AFTER ADVANCING 1 LINE.
006200     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL AFTER ADVANCING 1 LINE.
006210     IF MP-TRACE-ON
006220         DISPLAY 'MENPRC1 TRACE - SKIPPED ITEM COUNT = '
006230                 WS-SKIPPED-COUNT
006240     END-IF.
006250*
006260*----------------------------------------------------------------*
006270*    900/905 - MAIN FILES HELD OPEN FOR THE WHOLE RUN.           *
006280*----------------------------------------------------------------*
006290 900-OPEN-MAIN-FILES.
006300     OPEN INPUT DEMAND-FILE.
006310     IF WS-DEMAND-STATUS NOT = '00'
006320         DISPLAY 'MENPRC1 - ERROR OPENING DEMAND FILE. RC = '
006330                 WS-DEMAND-STATUS
006340         MOVE 16 TO RETURN-CODE
006350         MOVE 'Y' TO WS-DEMAND-EOF
006360     END-IF.
006370     OPEN OUTPUT MENUOUT-FILE.
006380     IF WS-MENUOUT-STATUS NOT = '00'
006390         DISPLAY 'MENPRC1 - ERROR OPENING MENUOUT FILE. RC = '
006400                 WS-MENUOUT-STATUS
006410         MOVE 16 TO RETURN-CODE
006420     END-IF.
006430     OPEN OUTPUT PRICEHST-FILE.
006440     IF WS-PRICEHST-STATUS NOT = '00'
006450         DISPLAY 'MENPRC1 - ERROR OPENING PRICEHST FILE. RC = '
006460                 WS-PRICEHST-STATUS
006470         MOVE 16 TO RETURN-CODE
006480     END-IF.
006490     OPEN OUTPUT REPORT-FILE.
006500     IF WS-REPORT-STATUS NOT = '00'
006510         DISPLAY 'MENPRC1 - ERROR OPENING REPORT FILE. RC = '
006520                 WS-REPORT-STATUS
006530         MOVE 16 TO RETURN-CODE
006540     END-IF.
006550*
006560 905-CLOSE-MAIN-FILES.
006570     CLOSE DEMAND-FILE MENUOUT-FILE PRICEHST-FILE REPORT-FILE.
006580*
006590*----------------------------------------------------------------*
006600*    910/911/912 - LOAD THE PRODUCT TABLE ASCENDING BY PRODUCT   *
006610*    ID.  THE PRODUCT FILE ARRIVES IN THAT ORDER.                *
006620*----------------------------------------------------------------*
006630 910-LOAD-PRODUCT-TABLE.
006640     MOVE ZERO TO WS-PROD-TBL-COUNT.
006650     OPEN INPUT PRODUCT-FILE.
006660     IF WS-PRODUCT-STATUS NOT = '00'
006670         DISPLAY 'MENPRC1 - ERROR OPENING PRODUCT FILE. RC = '
006680                 WS-PRODUCT-STATUS
006690         MOVE 16 TO RETURN-CODE
006700         MOVE 'Y' TO WS-PRODUCT-EOF
006710     END-IF.
006720     PERFORM 911-READ-PRODUCT-FILE.
006730     PERFORM 912-BUILD-PRODUCT-ENTRY
006740         UNTIL WS-PRODUCT-EOF = 'Y'.
006750     CLOSE PRODUCT-FILE.
006760*
006770 911-READ-PRODUCT-FILE.
006780     READ PRODUCT-FILE
006790         AT END MOVE 'Y' TO WS-PRODUCT-EOF.
006800     IF WS-PRODUCT-STATUS = '10'
006810         MOVE 'Y' TO WS-PRODUCT-EOF
006820     END-IF.
006830     IF WS-PRODUCT-STATUS NOT = '00' AND WS-PRODUCT-STATUS NOT = '10'
006840         DISPLAY 'MENPRC1 - ERROR READING PRODUCT FILE. RC = '
006850                 WS-PRODUCT-STATUS
006860         MOVE 'Y' TO WS-PRODUCT-EOF
006870     END-IF.
006880*
006890 912-BUILD-PRODUCT-ENTRY.
006900     ADD 1 TO WS-PROD-TBL-COUNT.
006910     MOVE PROD-ID          TO PT-PROD-ID (WS-PROD-TBL-COUNT).
006920     MOVE PROD-NAME        TO PT-PROD-NAME (WS-PROD-TBL-COUNT).
006930     MOVE PROD-CAT-ID      TO PT-PROD-CAT-ID (WS-PROD-TBL-COUNT).
006940     MOVE PROD-BASE-PRICE  TO PT-PROD-BASE-PRICE (WS-PROD-TBL-COUNT).
006950     MOVE PROD-ACTIVE-FLAG TO PT-PROD-ACTIVE-FLAG (WS-PROD-TBL-COUNT).
006960     PERFORM 911-READ-PRODUCT-FILE.
006970*
006980*----------------------------------------------------------------*
006990*    920/921/922 - LOAD THE PROMOTION TABLE. NO ORDERING IS      *
007000*    REQUIRED - THE TABLE IS SCANNED LINEARLY AT RULE B4.        *
007010*----------------------------------------------------------------*
007020 920-LOAD-PROMOTION-TABLE.
007030     MOVE ZERO TO WS-PROMO-TBL-COUNT.
007040     OPEN INPUT PROMO-FILE.
007050     IF WS-PROMO-STATUS NOT = '00'
007060         DISPLAY 'MENPRC1 - ERROR OPENING PROMO FILE. RC = '
007070                 WS-PROMO-STATUS
007080         MOVE 16 TO RETURN-CODE
007090         MOVE 'Y' TO WS-PROMO-EOF
007100     END-IF.
007110     PERFORM 921-READ-PROMO-FILE.
007120     PERFORM 922-BUILD-PROMO-ENTRY
007130         UNTIL WS-PROMO-EOF = 'Y'.
007140     CLOSE PROMO-FILE.
007150*
007160 921-READ-PROMO-FILE.
007170     READ PROMO-FILE
007180         AT END MOVE 'Y' TO WS-PROMO-EOF.
007190     IF WS-PROMO-STATUS = '10'
007200         MOVE 'Y' TO WS-PROMO-EOF
007210     END-IF.
007220     IF WS-PROMO-STATUS NOT = '00' AND WS-PROMO-STATUS NOT = '10'
007230         DISPLAY 'MENPRC1 - ERROR READING PROMO FILE. RC = '
007240                 WS-PROMO-STATUS
007250         MOVE 'Y' TO WS-PROMO-EOF
007260     END-IF.
007270*
007280 922-BUILD-PROMO-ENTRY.
007290     ADD 1 TO WS-PROMO-TBL-COUNT.
007300     MOVE PRM-ID           TO PT-PRM-ID (WS-PROMO-TBL-COUNT).
007310     MOVE PRM-PROD-ID      TO PT-PRM-PROD-ID (WS-PROMO-TBL-COUNT).
007320     MOVE PRM-DISCOUNT-PCT TO PT-PRM-DISC-PCT (WS-PROMO-TBL-COUNT).
007330     MOVE PRM-START-DATE   TO PT-PRM-START-DATE (WS-PROMO-TBL-COUNT).
007340     MOVE PRM-END-DATE     TO PT-PRM-END-DATE (WS-PROMO-TBL-COUNT).
007350     MOVE PRM-ACTIVE-FLAG  TO PT-PRM-ACTIVE-FLAG (WS-PROMO-TBL-COUNT).
007360     PERFORM 921-READ-PROMO-FILE.
007370*
007380*----------------------------------------------------------------*
007390*    930/931/932 - LOAD THE SEGMENT TABLE ASCENDING BY SEGMENT   *
007400*    ID.  THE SEGMENT FILE ARRIVES IN THAT ORDER.                *
007410*----------------------------------------------------------------*
007420 930-LOAD-SEGMENT-TABLE.
007430     MOVE ZERO TO WS-SEG-TBL-COUNT.
007440     OPEN INPUT SEGMENT-FILE.
007450     IF WS-SEGMENT-STATUS NOT = '00'
007460         DISPLAY 'MENPRC1 - ERROR OPENING SEGMENT FILE. RC = '
007470                 WS-SEGMENT-STATUS
007480         MOVE 16 TO RETURN-CODE
007490         MOVE 'Y' TO WS-SEGMENT-EOF
007500     END-IF.
007510     PERFORM 931-READ-SEGMENT-FILE.
007520     PERFORM 932-BUILD-SEGMENT-ENTRY
007530         UNTIL WS-SEGMENT-EOF = 'Y'.
007540     CLOSE SEGMENT-FILE.
007550*
007560 931-READ-SEGMENT-FILE.
007570     READ SEGMENT-FILE
007580         AT END MOVE 'Y' TO WS-SEGMENT-EOF.
007590     IF WS-SEGMENT-STATUS = '10'
007600         MOVE 'Y' TO WS-SEGMENT-EOF
007610     END-IF.
007620     IF WS-SEGMENT-STATUS NOT = '00' AND WS-SEGMENT-STATUS NOT = '10'
007630         DISPLAY 'MENPRC1 - ERROR READING SEGMENT FILE. RC = '
007640                 WS-SEGMENT-STATUS
007650         MOVE 'Y' TO WS-SEGMENT-EOF
007660     END-IF.
007670*
007680 932-BUILD-SEGMENT-ENTRY.
007690     ADD 1 TO WS-SEG-TBL-COUNT.
007700     MOVE SEG-ID   TO PT-SEG-ID (WS-SEG-TBL-COUNT).
007710     MOVE SEG-NAME TO PT-SEG-NAME (WS-SEG-TBL-COUNT).
007720     PERFORM 931-READ-SEGMENT-FILE.
007730*
007740*----------------------------------------------------------------*
007750*    950-ACCEPT-RUN-PARMS - RUN DATE COMES IN ON THE SYSIN       *
007760*    CARD AS CCYYMMDD.  ALSO PICK UP THE SYSTEM DATE/TIME FOR    *
007770*    THE START-OF-JOB MESSAGE (CR MP-0098 - NO INTRINSIC DATE    *
007780*    FUNCTIONS USED HERE, JUST THE TWO CLASSIC ACCEPTS).         *
007790*----------------------------------------------------------------*
007800 950-ACCEPT-RUN-PARMS.
007810     ACCEPT WS-RUN-DATE FROM SYSIN.
007820     ACCEPT WS-SYSTEM-DATE FROM DATE.
007830     ACCEPT WS-SYSTEM-TIME FROM TIME.
007840     DISPLAY 'MENPRC1 STARTED - SYSTEM DATE ' WS-SYSTEM-DATE
007850             ' TIME ' WS-SYSTEM-TIME.
007860     DISPLAY 'MENPRC1 RUN DATE PARAMETER = ' WS-RUN-DATE.
